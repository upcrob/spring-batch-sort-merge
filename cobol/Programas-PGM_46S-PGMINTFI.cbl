000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.     PGMINTFI.
000300       AUTHOR.         R. FERREIRO.
000400       INSTALLATION.   GERENCIA DE SISTEMAS - BATCH NOCTURNO.
000500       DATE-WRITTEN.   18/04/1989.
000600       DATE-COMPILED.
000700       SECURITY.       USO INTERNO - PROHIBIDA SU REPRODUCCION.
000800*
000900***************************************************************
001000*    PGMINTFI                                                 *
001100*    ===================                                      *
001200*    INTERCALADO (MERGE) DE 2 A 5 ARCHIVOS PLANOS DE PERSONA,  *
001300*    YA ORDENADOS POR NOMBRE, CONTRA UN UNICO ARCHIVO SALIDA.  *
001400*    - LA CANTIDAD DE ARCHIVOS DE ENTRADA (WS-CANT-ENTRADA)    *
001500*      SE RECIBE POR SYSIN, DE 2 A 5.                          *
001600*    - SE ABRE CADA ARCHIVO Y SE LEE SU PRIMER REGISTRO.       *
001700*    - EN CADA VUELTA SE ELIGE, ENTRE LOS LECTORES ACTIVOS,    *
001800*      EL DE MENOR NOMBRE; SI HAY EMPATE, GANA EL PRIMERO.     *
001900*    - EL LECTOR ELEGIDO AVANZA; SI LLEGA A FIN, SE RETIRA.    *
002000*    - SE SUPONE QUE CADA ARCHIVO DE ENTRADA YA VIENE          *
002100*      ORDENADO (NO SE VUELVE A ORDENAR AQUI, ESO LO HACE      *
002200*      PGMORDFI).                                              *
002300***************************************************************
002400*    HISTORIA DE MODIFICACIONES
002500*    --------------------------
002600*    18/04/1989 RFE PROGRAMA ORIGINAL.                           RFE0489 
002700*    02/08/1991 RFE SE SUBE EL LIMITE DE ARCHIVOS DE
002800*               ENTRADA DE 3 A 5 (IDEM PGMORDFI).                RFE0891 
002900*    14/01/1994 MGZ SE AGREGA EL CONTADOR WS-CANT-BUFFER
003000*               PARA AVISAR CADA TANDA GRABADA (PEDIDO
003100*               DE OPERACIONES, SEGUIMIENTO DE CORRIDA).
003200*    23/06/1998 MGZ REVISION Y2K: IDEM PGMORDFI, SIN
003300*               IMPACTO EN ESTE PROGRAMA (NO USA FECHAS          Y2K0698 
003400*               DE 2 DIGITOS).
003500*    30/11/1999 PQR CR-1999-0231: SE VALIDA WS-CANT-ENTRADA
003600*               CONTRA EL RANGO 2-5 ANTES DE ABRIR NADA.
003700*    17/05/2003 PQR CR-2003-0098: SE AGREGA DISPLAY DE
003800*               REGISTROS GRABADOS AL FINALIZAR.
003900*    09/09/2008 LTV CR-2008-0450: SE CIERRAN TODOS LOS
004000*               LECTORES ACTIVOS SI EL OPEN DE SALIDA
004100*               FALLA (ANTES QUEDABAN ABIERTOS).
004200*    22/02/2011 LTV CR-2011-0152: SE CONTROLA FILE STATUS
004300*               EN LA GRABACION DE SALIDA; SI FALLA SE
004400*               CIERRAN LOS LECTORES ACTIVOS, SE BORRA LA
004500*               SALIDA PARCIAL Y SE PROPAGA EL ERROR (IDEM
004600*               PGMORDFI, ANTES NO SE CONTROLABA EL WRITE).
004700*
004800*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004900       ENVIRONMENT DIVISION.
005000       INPUT-OUTPUT SECTION.
005100       FILE-CONTROL.
005200           SELECT ENTRA01  ASSIGN TO DDENTR01
005300           ORGANIZATION IS LINE SEQUENTIAL
005400           FILE STATUS  IS FS-ENTRADA(1).
005500           SELECT ENTRA02  ASSIGN TO DDENTR02
005600           ORGANIZATION IS LINE SEQUENTIAL
005700           FILE STATUS  IS FS-ENTRADA(2).
005800           SELECT ENTRA03  ASSIGN TO DDENTR03
005900           ORGANIZATION IS LINE SEQUENTIAL
006000           FILE STATUS  IS FS-ENTRADA(3).
006100           SELECT ENTRA04  ASSIGN TO DDENTR04
006200           ORGANIZATION IS LINE SEQUENTIAL
006300           FILE STATUS  IS FS-ENTRADA(4).
006400           SELECT ENTRA05  ASSIGN TO DDENTR05
006500           ORGANIZATION IS LINE SEQUENTIAL
006600           FILE STATUS  IS FS-ENTRADA(5).
006700*
006800           SELECT SALIDA   ASSIGN TO DDSALID
006900           ORGANIZATION IS LINE SEQUENTIAL
007000           FILE STATUS  IS FS-SALIDA.
007100*
007200*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
007300       DATA DIVISION.
007400       FILE SECTION.
007500*
007600       FD  ENTRA01.
007700       01  REG-ENTRA01.
007800           03  REG-ENTRA01-DATO    PIC X(40).
007900           03  FILLER               PIC X(05).
008000       FD  ENTRA02.
008100       01  REG-ENTRA02.
008200           03  REG-ENTRA02-DATO    PIC X(40).
008300           03  FILLER               PIC X(05).
008400       FD  ENTRA03.
008500       01  REG-ENTRA03.
008600           03  REG-ENTRA03-DATO    PIC X(40).
008700           03  FILLER               PIC X(05).
008800       FD  ENTRA04.
008900       01  REG-ENTRA04.
009000           03  REG-ENTRA04-DATO    PIC X(40).
009100           03  FILLER               PIC X(05).
009200       FD  ENTRA05.
009300       01  REG-ENTRA05.
009400           03  REG-ENTRA05-DATO    PIC X(40).
009500           03  FILLER               PIC X(05).
009600*
009700       FD  SALIDA.
009800       01  REG-SALIDA.
009900           03  REG-SALIDA-DATO    PIC X(40).
010000           03  FILLER               PIC X(05).
010100*
010200       WORKING-STORAGE SECTION.
010300*
010400*    INICIO WORKING-STORAGE
010500*
010600*----------------------------------------------------------------
010700       01  FS-ENTRADA-TABLA.
010800           03  FS-ENTRADA            PIC XX      OCCURS 5 TIMES
010900                                      VALUE SPACES.
011000       77  FS-SALIDA                PIC XX      VALUE SPACES.
011100*
011200       77  WS-CANT-ENTRADA          PIC 9(02)   COMP VALUE ZEROS.
011300       77  WS-IX-ENT                PIC 9(02)   COMP VALUE ZEROS.
011400       77  WS-CANT-ACTIVOS          PIC 9(02)   COMP VALUE ZEROS.
011500       77  WS-IX-MENOR              PIC 9(02)   COMP VALUE ZEROS.
011600*
011700       77  WS-STATUS-SALIDA         PIC X       VALUE 'N'.
011800           88  WS-SALIDA-ABIERTA                VALUE 'S'.
011900           88  WS-SALIDA-NO-ABIERTA             VALUE 'N'.
012000*
012100       77  WS-STATUS-GRAB           PIC X       VALUE 'N'.
012200           88  WS-ERROR-GRABACION               VALUE 'S'.
012300           88  WS-SIN-ERROR-GRABACION           VALUE 'N'.
012400*
012500*----------------------------------------------------------------
012600*    PARAMETRO DE ENTRADA (SYSIN): CANTIDAD DE ARCHIVOS A
012700*    INTERCALAR, DE 2 A 5.
012800       01  WS-PARM-SYSIN.
012900           03  WS-PARM-CANT-ENT      PIC 9(02).
013000           03  FILLER                PIC X(78)   VALUE SPACES.
013100*
013200*----------------------------------------------------------------
013300*    REGISTRO LEIDO, VISTA ALTERNATIVA POSICIONAL (IDEM
013400*    PGMORDFI, COPIADO DE LA MISMA FORMA).
013500       01  WS-REG-ENTRADA           PIC X(45)   VALUE SPACES.
013600       01  WS-REG-ENTRADA-POS REDEFINES WS-REG-ENTRADA.
013700           03  WS-ENT-PRIMERO       PIC X(09).
013800           03  WS-ENT-RESTO         PIC X(36).
013900*
014000*----------------------------------------------------------------
014100*    COPY CPPERSON.
014200       01  WS-AUX-PERSONA.
014300           03  WS-AUX-ID             PIC 9(09)   VALUE ZEROS.
014400           03  WS-AUX-NOMBRE         PIC X(30)   VALUE SPACES.
014500       01  WS-AUX-PERSONA-ALT REDEFINES WS-AUX-PERSONA.
014600           03  WS-AUX-PERSONA-X      PIC X(39).
014700*
014800*----------------------------------------------------------------
014900*    CABECERA DE CADA LECTOR (ULTIMO REGISTRO LEIDO Y ACTIVO)
015000       01  WS-TABLA-CABECERA.
015100           03  WS-CABECERA           OCCURS 5 TIMES.
015200               05  CAB-ID            PIC 9(09).
015300               05  CAB-NOMBRE        PIC X(30).
015400               05  CAB-ACTIVO        PIC X.
015500                   88  CAB-ESTA-ACTIVO          VALUE 'S'.
015600                   88  CAB-NO-ESTA-ACTIVO       VALUE 'N'.
015700               05  FILLER            PIC X(04)  VALUE SPACES.
015800*
015900*----------------------------------------------------------------
016000*    FORMATEO DE REGISTRO DE SALIDA (IDEM PGMORDFI)
016100       77  WS-FMT-ID                PIC 9(09)   VALUE ZEROS.
016200       77  WS-FMT-NOMBRE            PIC X(30)   VALUE SPACES.
016300       77  WS-ID-EDIT               PIC Z(8)9   VALUE ZEROS.
016400       77  WS-POS-ID-INI            PIC 9(02)   COMP VALUE 1.
016500       77  WS-LARGO-NOMBRE          PIC 9(02)   COMP VALUE ZEROS.
016600       01  WS-LINEA-SALIDA          PIC X(45)   VALUE SPACES.
016700*
016800*----------------------------------------------------------------
016900*    FECHA DE PROCESO (VISTA ALTERNATIVA, IDEM PGMORDFI)
017000       01  WS-FECHA-PROCESO.
017100           03  WS-FECHA-AAAAMMDD    PIC 9(08)   VALUE ZEROS.
017200       01  WS-FECHA-PROCESO-R REDEFINES WS-FECHA-PROCESO.
017300           03  WS-FEC-SIGLO-ANIO    PIC 9(04).
017400           03  WS-FEC-MES           PIC 9(02).
017500           03  WS-FEC-DIA           PIC 9(02).
017600*
017700*----------------------------------------------------------------
017800*    BUFFER DE GRABACION (AVISO DE TANDA, NO ES UNA TABLA EN
017900*    MEMORIA; WS-MAX-BUFFER SE DEJA CHICO PORQUE NO HACE
018000*    FALTA MAS QUE UN CONTADOR DE TANDA).
018100       77  WS-MAX-BUFFER            PIC 9(06)   COMP VALUE 1000.
018200       77  WS-CANT-BUFFER           PIC 9(06)   COMP VALUE ZEROS.
018300*
018400*----------------------------------------------------------------
018500       77  WS-LEIDOS                PIC 9(07)   COMP VALUE ZEROS.
018600       77  WS-GRABADOS              PIC 9(07)   COMP VALUE ZEROS.
018700       77  WS-GRABADOS-PRINT        PIC ZZZZZZ9.
018800       77  WS-CANT-ENT-PRINT        PIC Z9.
018900*
019000*    FINAL  WORKING-STORAGE
019100*
019200*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
019300       PROCEDURE DIVISION.
019400*
019500       MAIN-PROGRAM-I.
019600           PERFORM 1000-INICIO-I  THRU 1000-INICIO-F.
019700           PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
019800                                  UNTIL WS-CANT-ACTIVOS = 0.
019900           PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
020000       MAIN-PROGRAM-F. GOBACK.
020100*
020200*----------------------------------------------------------------
020300       1000-INICIO-I.
020400           ACCEPT WS-FECHA-PROCESO FROM DATE.
020500           MOVE ZEROS TO WS-CANT-ACTIVOS WS-LEIDOS WS-GRABADOS
020600                         WS-CANT-BUFFER.
020700           ACCEPT WS-PARM-SYSIN FROM SYSIN.
020800           MOVE WS-PARM-CANT-ENT TO WS-CANT-ENTRADA.
020900*
021000           IF WS-CANT-ENTRADA < 2 OR WS-CANT-ENTRADA > 5
021100              DISPLAY '* ERROR: CANTIDAD DE ARCHIVOS DE '
021200              DISPLAY '  ENTRADA FUERA DE RANGO (2-5) = '
021300                       WS-CANT-ENTRADA
021400              MOVE 9999 TO RETURN-CODE
021500           ELSE
021600              PERFORM 1100-ABRIR-ENT-I THRU 1100-ABRIR-ENT-F
021700              PERFORM 1200-ABRIR-SALIDA-I
021800                 THRU 1200-ABRIR-SALIDA-F
021900           END-IF.
022000       1000-INICIO-F. EXIT.
022100*
022200*----------------------------------------------------------------
022300*    ABRE LOS WS-CANT-ENTRADA ARCHIVOS DE ENTRADA Y LEE EL
022400*    PRIMER REGISTRO DE CADA UNO.
022500       1100-ABRIR-ENT-I.
022600           PERFORM 1110-ABRIR-ENT-UNO-I THRU 1110-ABRIR-ENT-UNO-F
022700              VARYING WS-IX-ENT FROM 1 BY 1
022800              UNTIL WS-IX-ENT > WS-CANT-ENTRADA.
022900       1100-ABRIR-ENT-F. EXIT.
023000*
023100       1110-ABRIR-ENT-UNO-I.
023200           EVALUATE WS-IX-ENT
023300              WHEN 1 OPEN INPUT ENTRA01
023400              WHEN 2 OPEN INPUT ENTRA02
023500              WHEN 3 OPEN INPUT ENTRA03
023600              WHEN 4 OPEN INPUT ENTRA04
023700              WHEN 5 OPEN INPUT ENTRA05
023800           END-EVALUATE
023900           SET CAB-NO-ESTA-ACTIVO(WS-IX-ENT) TO TRUE
024000           PERFORM 2200-AVANZAR-LECTOR-I
024100              THRU 2200-AVANZAR-LECTOR-F.
024200       1110-ABRIR-ENT-UNO-F. EXIT.
024300*
024400*----------------------------------------------------------------
024500       1200-ABRIR-SALIDA-I.
024600           OPEN OUTPUT SALIDA.
024700           IF FS-SALIDA IS NOT EQUAL '00'
024800              DISPLAY '* ERROR EN OPEN SALIDA = ' FS-SALIDA
024900              MOVE 9999 TO RETURN-CODE
025000              PERFORM 1210-CERRAR-TODOS-I
025100                 THRU 1210-CERRAR-TODOS-F
025200              MOVE ZEROS TO WS-CANT-ACTIVOS
025300           ELSE
025400              SET WS-SALIDA-ABIERTA TO TRUE
025500           END-IF.
025600       1200-ABRIR-SALIDA-F. EXIT.
025700*
025800       1210-CERRAR-TODOS-I.
025900           PERFORM 1220-CERRAR-UNO-I THRU 1220-CERRAR-UNO-F
026000              VARYING WS-IX-ENT FROM 1 BY 1
026100              UNTIL WS-IX-ENT > WS-CANT-ENTRADA.
026200       1210-CERRAR-TODOS-F. EXIT.
026300*
026400       1220-CERRAR-UNO-I.
026500           IF CAB-ESTA-ACTIVO(WS-IX-ENT)
026600              PERFORM 2210-CERRAR-LECTOR-I
026700                 THRU 2210-CERRAR-LECTOR-F
026800           END-IF.
026900       1220-CERRAR-UNO-F. EXIT.
027000*
027100*----------------------------------------------------------------
027200       2000-PROCESO-I.
027300           PERFORM 2100-BUSCAR-MENOR-I THRU 2100-BUSCAR-MENOR-F.
027400           MOVE CAB-ID(WS-IX-MENOR)     TO WS-FMT-ID.
027500           MOVE CAB-NOMBRE(WS-IX-MENOR) TO WS-FMT-NOMBRE.
027600           PERFORM 3600-FORMATEAR-REG-I
027700              THRU 3600-FORMATEAR-REG-F.
027800           WRITE REG-SALIDA FROM WS-LINEA-SALIDA.
027900           IF FS-SALIDA IS NOT EQUAL '00'
028000              DISPLAY '* ERROR ESCRITURA SALIDA = ' FS-SALIDA
028100              MOVE 9999 TO RETURN-CODE
028200              SET WS-ERROR-GRABACION TO TRUE
028300              PERFORM 1210-CERRAR-TODOS-I
028400                 THRU 1210-CERRAR-TODOS-F
028500              MOVE ZEROS TO WS-CANT-ACTIVOS
028600           ELSE
028700              ADD 1 TO WS-GRABADOS
028800              ADD 1 TO WS-CANT-BUFFER
028900              IF WS-CANT-BUFFER = WS-MAX-BUFFER
029000                 DISPLAY 'PGMINTFI - TANDA GRABADA, TOTAL = '
029100                          WS-GRABADOS
029200                 MOVE ZEROS TO WS-CANT-BUFFER
029300              END-IF
029400              MOVE WS-IX-MENOR TO WS-IX-ENT
029500              PERFORM 2200-AVANZAR-LECTOR-I
029600                 THRU 2200-AVANZAR-LECTOR-F
029700           END-IF.
029800       2000-PROCESO-F. EXIT.
029900*
030000*----------------------------------------------------------------
030100*    BUSCA, ENTRE LOS LECTORES ACTIVOS, EL DE MENOR NOMBRE.
030200*    EN CASO DE EMPATE GANA EL DE MENOR INDICE (EL PRIMERO).
030300       2100-BUSCAR-MENOR-I.
030400           MOVE ZEROS TO WS-IX-MENOR.
030500           PERFORM 2110-BUSCAR-MENOR-UNO-I
030600              THRU 2110-BUSCAR-MENOR-UNO-F
030700              VARYING WS-IX-ENT FROM 1 BY 1
030800              UNTIL WS-IX-ENT > WS-CANT-ENTRADA.
030900       2100-BUSCAR-MENOR-F. EXIT.
031000*
031100       2110-BUSCAR-MENOR-UNO-I.
031200           IF CAB-ESTA-ACTIVO(WS-IX-ENT)
031300              IF WS-IX-MENOR = ZEROS
031400                 MOVE WS-IX-ENT TO WS-IX-MENOR
031500              ELSE
031600                 IF CAB-NOMBRE(WS-IX-ENT) <
031700                    CAB-NOMBRE(WS-IX-MENOR)
031800                    MOVE WS-IX-ENT TO WS-IX-MENOR
031900                 END-IF
032000              END-IF
032100           END-IF.
032200       2110-BUSCAR-MENOR-UNO-F. EXIT.
032300*
032400*----------------------------------------------------------------
032500*    LEE EL SIGUIENTE REGISTRO DEL LECTOR WS-IX-ENT; SI LLEGO
032600*    A FIN DE ARCHIVO, LO RETIRA (CAB-NO-ESTA-ACTIVO).
032700       2200-AVANZAR-LECTOR-I.
032800           EVALUATE WS-IX-ENT
032900              WHEN 1 READ ENTRA01 INTO WS-REG-ENTRADA
033000              WHEN 2 READ ENTRA02 INTO WS-REG-ENTRADA
033100              WHEN 3 READ ENTRA03 INTO WS-REG-ENTRADA
033200              WHEN 4 READ ENTRA04 INTO WS-REG-ENTRADA
033300              WHEN 5 READ ENTRA05 INTO WS-REG-ENTRADA
033400           END-EVALUATE
033500           EVALUATE FS-ENTRADA(WS-IX-ENT)
033600              WHEN '00'
033700                 ADD 1 TO WS-LEIDOS
033800                 PERFORM 2600-PARSEAR-REG-I
033900                    THRU 2600-PARSEAR-REG-F
034000                 MOVE WS-AUX-ID     TO CAB-ID(WS-IX-ENT)
034100                 MOVE WS-AUX-NOMBRE TO CAB-NOMBRE(WS-IX-ENT)
034200                 IF CAB-NO-ESTA-ACTIVO(WS-IX-ENT)
034300                    SET CAB-ESTA-ACTIVO(WS-IX-ENT) TO TRUE
034400                    ADD 1 TO WS-CANT-ACTIVOS
034500                 END-IF
034600              WHEN '10'
034700                 IF CAB-ESTA-ACTIVO(WS-IX-ENT)
034800                    SET CAB-NO-ESTA-ACTIVO(WS-IX-ENT) TO TRUE
034900                    SUBTRACT 1 FROM WS-CANT-ACTIVOS
035000                 END-IF
035100                 PERFORM 2210-CERRAR-LECTOR-I
035200                    THRU 2210-CERRAR-LECTOR-F
035300              WHEN OTHER
035400                 DISPLAY '* ERROR LECTURA ENTRADA = '
035500                         FS-ENTRADA(WS-IX-ENT)
035600                 MOVE 9999 TO RETURN-CODE
035700                 IF CAB-ESTA-ACTIVO(WS-IX-ENT)
035800                    SET CAB-NO-ESTA-ACTIVO(WS-IX-ENT) TO TRUE
035900                    SUBTRACT 1 FROM WS-CANT-ACTIVOS
036000                 END-IF
036100                 PERFORM 2210-CERRAR-LECTOR-I
036200                    THRU 2210-CERRAR-LECTOR-F
036300           END-EVALUATE.
036400       2200-AVANZAR-LECTOR-F. EXIT.
036500*
036600       2210-CERRAR-LECTOR-I.
036700           EVALUATE WS-IX-ENT
036800              WHEN 1 CLOSE ENTRA01
036900              WHEN 2 CLOSE ENTRA02
037000              WHEN 3 CLOSE ENTRA03
037100              WHEN 4 CLOSE ENTRA04
037200              WHEN 5 CLOSE ENTRA05
037300           END-EVALUATE.
037400       2210-CERRAR-LECTOR-F. EXIT.
037500*
037600*----------------------------------------------------------------
037700*    PARTE LA LINEA "ID,NOMBRE" POR LA PRIMERA COMA (IDEM
037800*    PGMORDFI, SOBRE EL REGISTRO DEL LECTOR WS-IX-ENT).
037900       2600-PARSEAR-REG-I.
038000           MOVE ZEROS  TO WS-AUX-ID.
038100           MOVE SPACES TO WS-AUX-NOMBRE.
038200           UNSTRING WS-REG-ENTRADA DELIMITED BY ','
038300                    INTO WS-AUX-ID WS-AUX-NOMBRE.
038400       2600-PARSEAR-REG-F. EXIT.
038500*
038600*----------------------------------------------------------------
038700*    FORMATEA UN REGISTRO PERSONA COMO "ID,NOMBRE" SIN RELLENO
038800*    (WS-FMT-ID / WS-FMT-NOMBRE YA CARGADOS POR EL LLAMANTE)
038900       3600-FORMATEAR-REG-I.
039000           MOVE SPACES TO WS-LINEA-SALIDA.
039100           MOVE WS-FMT-ID TO WS-ID-EDIT.
039200           MOVE 1 TO WS-POS-ID-INI.
039300           PERFORM 3620-AVANZAR-INICIO-I
039400              THRU 3620-AVANZAR-INICIO-F
039500              UNTIL WS-POS-ID-INI = 9
039600              OR WS-ID-EDIT(WS-POS-ID-INI:1) NOT EQUAL SPACE.
039700           MOVE 30 TO WS-LARGO-NOMBRE.
039800           PERFORM 3610-ACHICAR-LARGO-I
039900              THRU 3610-ACHICAR-LARGO-F
040000              UNTIL WS-LARGO-NOMBRE = 0 OR
040100              WS-FMT-NOMBRE(WS-LARGO-NOMBRE:1) NOT EQUAL SPACE.
040200           IF WS-LARGO-NOMBRE = 0
040300              STRING WS-ID-EDIT(WS-POS-ID-INI:) DELIMITED BY SIZE
040400                 ',' DELIMITED BY SIZE
040500                 INTO WS-LINEA-SALIDA
040600           ELSE
040700              STRING WS-ID-EDIT(WS-POS-ID-INI:) DELIMITED BY SIZE
040800                 ',' DELIMITED BY SIZE
040900                 WS-FMT-NOMBRE(1:WS-LARGO-NOMBRE)
041000                    DELIMITED BY SIZE
041100                 INTO WS-LINEA-SALIDA
041200           END-IF.
041300       3600-FORMATEAR-REG-F. EXIT.
041400*
041500       3610-ACHICAR-LARGO-I.
041600           SUBTRACT 1 FROM WS-LARGO-NOMBRE.
041700       3610-ACHICAR-LARGO-F. EXIT.
041800*
041900       3620-AVANZAR-INICIO-I.
042000           ADD 1 TO WS-POS-ID-INI.
042100       3620-AVANZAR-INICIO-F. EXIT.
042200*
042300*----------------------------------------------------------------
042400*    BORRA (TRUNCA) EL ARCHIVO DE SALIDA, POSIBLEMENTE PARCIAL,
042500*    CUANDO FALLO UNA GRABACION A MITAD DE CAMINO (IDEM
042600*    PGMORDFI).
042700       3630-BORRAR-SALIDA-I.
042800           OPEN OUTPUT SALIDA.
042900           CLOSE SALIDA.
043000       3630-BORRAR-SALIDA-F. EXIT.
043100*
043200*----------------------------------------------------------------
043300       9999-FINAL-I.
043400           IF WS-SALIDA-ABIERTA
043500              CLOSE SALIDA
043600           END-IF.
043700           IF WS-ERROR-GRABACION
043800              PERFORM 3630-BORRAR-SALIDA-I
043900                 THRU 3630-BORRAR-SALIDA-F
044000           END-IF.
044100*
044200           MOVE WS-GRABADOS TO WS-GRABADOS-PRINT.
044300           MOVE WS-CANT-ENTRADA TO WS-CANT-ENT-PRINT.
044400           DISPLAY '========================================='.
044500           DISPLAY 'PGMINTFI - ARCHIVOS DE ENTRADA USADOS: '
044600                    WS-CANT-ENT-PRINT.
044700           DISPLAY 'PGMINTFI - REGISTROS GRABADOS: '
044800                    WS-GRABADOS-PRINT.
044900       9999-FINAL-F. EXIT.
