000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.     PGMORDFI.
000300       AUTHOR.         R. FERREIRO.
000400       INSTALLATION.   GERENCIA DE SISTEMAS - BATCH NOCTURNO.
000500       DATE-WRITTEN.   04/03/1989.
000600       DATE-COMPILED.
000700       SECURITY.       USO INTERNO - PROHIBIDA SU REPRODUCCION.
000800*
000900***************************************************************
001000*    PGMORDFI                                                 *
001100*    ===================                                      *
001200*    ORDENAMIENTO EXTERNO (TAPE-SORT) DE UN ARCHIVO PLANO DE   *
001300*    REGISTROS PERSONA (ID,NOMBRE) POR NOMBRE ASCENDENTE.      *
001400*    - LEE EL ARCHIVO DE ENTRADA EN BLOQUES DE HASTA           *
001500*      WS-MAX-TABLA REGISTROS (TABLA EN MEMORIA).              *
001600*    - SI EL ARCHIVO ENTRA COMPLETO EN LA TABLA, SE ORDENA Y   *
001700*      SE GRABA DIRECTO A SALIDA.                              *
001800*    - SI NO ENTRA, CADA BLOQUE ORDENADO SE GRABA EN UN        *
001900*      ARCHIVO DE TRABAJO (WORK01 A WORK05) Y AL FINAL SE      *
002000*      INTERCALAN TODOS LOS ARCHIVOS DE TRABAJO CONTRA SALIDA. *
002100*    - LOS ARCHIVOS DE TRABAJO SE BORRAN AL TERMINAR LA        *
002200*      CORRIDA, HAYA TERMINADO BIEN O MAL EL INTERCALADO.      *
002300***************************************************************
002400*    HISTORIA DE MODIFICACIONES
002500*    --------------------------
002600*    04/03/1989 RFE PROGRAMA ORIGINAL.                           RFE0389 
002700*    11/03/1989 RFE SE AGREGA BORRADO PREVIO DEL ARCHIVO
002800*               DE SALIDA ANTES DE GRABAR (PEDIDO OPERACION).
002900*    02/08/1991 RFE SE SUBE WS-MAX-TABLA DE 40 A 80 POR
003000*               VOLUMEN DE LA CARTERA DE PERSONAS.               RFE0891 
003100*    14/01/1994 MGZ SE AGREGA CONTADOR DE ARCHIVOS DE
003200*               TRABAJO GENERADOS PARA EL LISTADO DE FIN.
003300*    23/06/1998 MGZ REVISION Y2K: WS-FECHA-PROCESO PASA A
003400*               GUARDAR SIGLO, NO SE USABAN 2 DIGITOS DE
003500*               ANIO EN NINGUN CALCULO DE ESTE PROGRAMA.         Y2K0698 
003600*    30/11/1999 PQR CR-1999-0231: APERTURA DE ARCHIVOS DE
003700*               TRABAJO AMPLIADA A WORK05 (ANTES SOLO
003800*               LLEGABA A WORK03).
003900*    17/05/2003 PQR CR-2003-0098: SE AGREGA DISPLAY DE
004000*               REGISTROS LEIDOS Y GRABADOS AL FINALIZAR.
004100*    09/09/2008 LTV CR-2008-0450: SI FALLA EL INTERCALADO
004200*               SE BORRAN LOS WORK IGUAL Y SE PROPAGA EL
004300*               ERROR (RETURN-CODE 9999).
004400*    22/02/2011 LTV CR-2011-0152: SE CONTROLA FILE STATUS EN
004500*               TODAS LAS GRABACIONES (SALIDA Y WORK); SI
004600*               FALLA UNA GRABACION SE BORRA LA SALIDA
004700*               PARCIAL, SE BORRAN LOS WORK Y SE PROPAGA
004800*               EL ERROR (ANTES NO SE CONTROLABA EL WRITE).
004900*
005000*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005100       ENVIRONMENT DIVISION.
005200       INPUT-OUTPUT SECTION.
005300       FILE-CONTROL.
005400           SELECT ENTRADA  ASSIGN TO DDENTRA
005500           ORGANIZATION IS LINE SEQUENTIAL
005600           FILE STATUS  IS FS-ENTRADA.
005700*
005800           SELECT SALIDA   ASSIGN TO DDSALID
005900           ORGANIZATION IS LINE SEQUENTIAL
006000           FILE STATUS  IS FS-SALIDA.
006100*
006200           SELECT WORK01   ASSIGN TO DDWORK01
006300           ORGANIZATION IS LINE SEQUENTIAL
006400           FILE STATUS  IS FS-WORK(1).
006500           SELECT WORK02   ASSIGN TO DDWORK02
006600           ORGANIZATION IS LINE SEQUENTIAL
006700           FILE STATUS  IS FS-WORK(2).
006800           SELECT WORK03   ASSIGN TO DDWORK03
006900           ORGANIZATION IS LINE SEQUENTIAL
007000           FILE STATUS  IS FS-WORK(3).
007100           SELECT WORK04   ASSIGN TO DDWORK04
007200           ORGANIZATION IS LINE SEQUENTIAL
007300           FILE STATUS  IS FS-WORK(4).
007400           SELECT WORK05   ASSIGN TO DDWORK05
007500           ORGANIZATION IS LINE SEQUENTIAL
007600           FILE STATUS  IS FS-WORK(5).
007700*
007800*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
007900       DATA DIVISION.
008000       FILE SECTION.
008100*
008200       FD  ENTRADA.
008300       01  REG-ENTRADA.
008400           03  REG-ENTRADA-DATO    PIC X(40).
008500           03  FILLER               PIC X(05).
008600*
008700       FD  SALIDA.
008800       01  REG-SALIDA.
008900           03  REG-SALIDA-DATO    PIC X(40).
009000           03  FILLER               PIC X(05).
009100*
009200       FD  WORK01.
009300       01  REG-WORK01.
009400           03  REG-WORK01-DATO    PIC X(40).
009500           03  FILLER               PIC X(05).
009600       FD  WORK02.
009700       01  REG-WORK02.
009800           03  REG-WORK02-DATO    PIC X(40).
009900           03  FILLER               PIC X(05).
010000       FD  WORK03.
010100       01  REG-WORK03.
010200           03  REG-WORK03-DATO    PIC X(40).
010300           03  FILLER               PIC X(05).
010400       FD  WORK04.
010500       01  REG-WORK04.
010600           03  REG-WORK04-DATO    PIC X(40).
010700           03  FILLER               PIC X(05).
010800       FD  WORK05.
010900       01  REG-WORK05.
011000           03  REG-WORK05-DATO    PIC X(40).
011100           03  FILLER               PIC X(05).
011200*
011300       WORKING-STORAGE SECTION.
011400*=======================*
011500*    INICIO WORKING-STORAGE
011600*
011700*----------------------------------------------------------------
011800       77  FS-ENTRADA               PIC XX      VALUE SPACES.
011900       77  FS-SALIDA                PIC XX      VALUE SPACES.
012000       01  FS-WORK-TABLA.
012100           03  FS-WORK               PIC XX     OCCURS 5 TIMES
012200                                      VALUE SPACES.
012300*
012400       77  WS-STATUS-FIN            PIC X       VALUE 'N'.
012500           88  WS-FIN-LECTURA                   VALUE 'Y'.
012600           88  WS-NO-FIN-LECTURA                VALUE 'N'.
012700*
012800       77  WS-STATUS-GRAB           PIC X       VALUE 'N'.
012900           88  WS-ERROR-GRABACION               VALUE 'S'.
013000           88  WS-SIN-ERROR-GRABACION           VALUE 'N'.
013100*
013200*----------------------------------------------------------------
013300       01  WS-REG-ENTRADA           PIC X(45)   VALUE SPACES.
013400       01  WS-REG-ENTRADA-POS REDEFINES WS-REG-ENTRADA.
013500           03  WS-ENT-PRIMERO       PIC X(09).
013600           03  WS-ENT-RESTO         PIC X(36).
013700*
013800*----------------------------------------------------------------
013900       77  WS-MAX-TABLA             PIC 9(04)   COMP VALUE 80.
014000       77  WS-CANT-TABLA            PIC 9(04)   COMP VALUE ZEROS.
014100*
014200       01  WS-TABLA-PERSONAS.
014300           03  TP-REG                PIC X(39)
014400                                      OCCURS 80 TIMES.
014500       01  WS-TABLA-PERSONAS-R REDEFINES WS-TABLA-PERSONAS.
014600           03  TP-CAMPOS OCCURS 80 TIMES.
014700               05  TP-ID             PIC 9(09).
014800               05  TP-NOMBRE         PIC X(30).
014900*
015000       01  WS-AUX-PERSONA.
015100           03  WS-AUX-ID             PIC 9(09)   VALUE ZEROS.
015200           03  WS-AUX-NOMBRE         PIC X(30)   VALUE SPACES.
015300       01  WS-AUX-PERSONA-ALT REDEFINES WS-AUX-PERSONA.
015400           03  WS-AUX-PERSONA-X      PIC X(39).
015500*
015600       77  WS-SUB-EXT               PIC 9(04)   COMP VALUE ZEROS.
015700       77  WS-SUB-INT               PIC 9(04)   COMP VALUE ZEROS.
015800*
015900*----------------------------------------------------------------
016000       77  WS-MAX-ARCH-TEMP         PIC 9(02)   COMP VALUE 5.
016100       77  WS-CANT-ARCH-TEMP        PIC 9(02)   COMP VALUE ZEROS.
016200       77  WS-IX-TEMP               PIC 9(02)   COMP VALUE ZEROS.
016300*
016400*----------------------------------------------------------------
016500       77  WS-CANT-ACTIVOS          PIC 9(02)   COMP VALUE ZEROS.
016600       77  WS-IX-MENOR              PIC 9(02)   COMP VALUE ZEROS.
016700       77  WS-IX-MEZCLA             PIC 9(02)   COMP VALUE ZEROS.
016800*
016900       01  WS-TABLA-CABECERA.
017000           03  WS-CABECERA           OCCURS 5 TIMES.
017100               05  CAB-ID            PIC 9(09).
017200               05  CAB-NOMBRE        PIC X(30).
017300               05  CAB-ACTIVO        PIC X.
017400                   88  CAB-ESTA-ACTIVO          VALUE 'S'.
017500                   88  CAB-NO-ESTA-ACTIVO       VALUE 'N'.
017600               05  FILLER            PIC X(04)  VALUE SPACES.
017700*
017800*----------------------------------------------------------------
017900       01  WS-FECHA-PROCESO.
018000           03  WS-FECHA-AAAAMMDD    PIC 9(08)   VALUE ZEROS.
018100       01  WS-FECHA-PROCESO-R REDEFINES WS-FECHA-PROCESO.
018200           03  WS-FEC-SIGLO-ANIO    PIC 9(04).
018300           03  WS-FEC-MES           PIC 9(02).
018400           03  WS-FEC-DIA           PIC 9(02).
018500*
018600*----------------------------------------------------------------
018700       77  WS-FMT-ID                PIC 9(09)   VALUE ZEROS.
018800       77  WS-FMT-NOMBRE            PIC X(30)   VALUE SPACES.
018900       77  WS-ID-EDIT               PIC Z(8)9   VALUE ZEROS.
019000       77  WS-POS-ID-INI            PIC 9(02)   COMP VALUE 1.
019100       77  WS-LARGO-NOMBRE          PIC 9(02)   COMP VALUE ZEROS.
019200       01  WS-LINEA-SALIDA          PIC X(45)   VALUE SPACES.
019300*
019400*----------------------------------------------------------------
019500       77  WS-LEIDOS                PIC 9(07)   COMP VALUE ZEROS.
019600       77  WS-GRABADOS              PIC 9(07)   COMP VALUE ZEROS.
019700       77  WS-LEIDOS-PRINT          PIC ZZZZZZ9.
019800       77  WS-GRABADOS-PRINT        PIC ZZZZZZ9.
019900       77  WS-ARCH-TEMP-PRINT       PIC Z9.
020000*
020100*    FINAL  WORKING-STORAGE
020200*
020300*|||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
020400       PROCEDURE DIVISION.
020500*
020600       MAIN-PROGRAM-I.
020700           PERFORM 1000-INICIO-I  THRU 1000-INICIO-F.
020800           PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
020900                                  UNTIL WS-FIN-LECTURA.
021000           PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
021100       MAIN-PROGRAM-F. GOBACK.
021200*
021300*----------------------------------------------------------------
021400       1000-INICIO-I.
021500           ACCEPT WS-FECHA-PROCESO FROM DATE.
021600           SET WS-NO-FIN-LECTURA TO TRUE.
021700           MOVE ZEROS TO WS-CANT-TABLA WS-CANT-ARCH-TEMP
021800                          WS-LEIDOS WS-GRABADOS.
021900*
022000           OPEN INPUT ENTRADA.
022100           IF FS-ENTRADA IS NOT EQUAL '00'
022200              DISPLAY '* ERROR EN OPEN ENTRADA = ' FS-ENTRADA
022300              MOVE 9999 TO RETURN-CODE
022400              SET WS-FIN-LECTURA TO TRUE
022500           END-IF.
022600*
022700           IF WS-NO-FIN-LECTURA
022800              PERFORM 2500-LEER-I THRU 2500-LEER-F
022900              IF WS-FIN-LECTURA
023000                 DISPLAY '* ARCHIVO ENTRADA VACIO EN INICIO'
023100              ELSE
023200                 ADD 1 TO WS-CANT-TABLA
023300                 MOVE WS-AUX-PERSONA-X TO TP-REG(WS-CANT-TABLA)
023400              END-IF
023500           END-IF.
023600       1000-INICIO-F. EXIT.
023700*
023800*----------------------------------------------------------------
023900       2000-PROCESO-I.
024000           PERFORM 2500-LEER-I THRU 2500-LEER-F.
024100           IF NOT WS-FIN-LECTURA
024200              ADD 1 TO WS-CANT-TABLA
024300              MOVE WS-AUX-PERSONA-X TO TP-REG(WS-CANT-TABLA)
024400              IF WS-CANT-TABLA IS EQUAL TO WS-MAX-TABLA
024500                 PERFORM 3000-ORDENAR-TABLA-I
024600                    THRU 3000-ORDENAR-TABLA-F
024700                 PERFORM 3100-GRABAR-TEMP-I
024800                    THRU 3100-GRABAR-TEMP-F
024900                 MOVE ZEROS TO WS-CANT-TABLA
025000                 IF WS-ERROR-GRABACION
025100                    SET WS-FIN-LECTURA TO TRUE
025200                 END-IF
025300              END-IF
025400           END-IF.
025500       2000-PROCESO-F. EXIT.
025600*
025700*----------------------------------------------------------------
025800*     LEE UN REGISTRO DE ENTRADA Y LO PARSEA A WS-AUX-PERSONA
025900       2500-LEER-I.
026000           READ ENTRADA INTO WS-REG-ENTRADA.
026100           EVALUATE FS-ENTRADA
026200              WHEN '00'
026300                 ADD 1 TO WS-LEIDOS
026400                 PERFORM 2600-PARSEAR-REG-I
026500                    THRU 2600-PARSEAR-REG-F
026600              WHEN '10'
026700                 SET WS-FIN-LECTURA TO TRUE
026800              WHEN OTHER
026900                 DISPLAY '* ERROR LECTURA ENTRADA = ' FS-ENTRADA
027000                 MOVE 9999 TO RETURN-CODE
027100                 SET WS-FIN-LECTURA TO TRUE
027200           END-EVALUATE.
027300       2500-LEER-F. EXIT.
027400*
027500*----------------------------------------------------------------
027600*     PARTE LA LINEA "ID,NOMBRE" POR LA PRIMERA COMA
027700       2600-PARSEAR-REG-I.
027800           MOVE ZEROS  TO WS-AUX-ID.
027900           MOVE SPACES TO WS-AUX-NOMBRE.
028000           UNSTRING WS-REG-ENTRADA DELIMITED BY ','
028100                    INTO WS-AUX-ID WS-AUX-NOMBRE.
028200       2600-PARSEAR-REG-F. EXIT.
028300*
028400*----------------------------------------------------------------
028500*     ORDENA POR NOMBRE ASCENDENTE (BURBUJA, ESTABLE) LAS
028600*     WS-CANT-TABLA ENTRADAS CARGADAS EN WS-TABLA-PERSONAS
028700       3000-ORDENAR-TABLA-I.
028800           IF WS-CANT-TABLA > 1
028900              PERFORM 3100-ORDENAR-EXT-I THRU 3100-ORDENAR-EXT-F
029000                 VARYING WS-SUB-EXT FROM 1 BY 1
029100                 UNTIL WS-SUB-EXT > WS-CANT-TABLA - 1
029200           END-IF.
029300       3000-ORDENAR-TABLA-F. EXIT.
029400*
029500       3100-ORDENAR-EXT-I.
029600           PERFORM 3200-ORDENAR-INT-I THRU 3200-ORDENAR-INT-F
029700              VARYING WS-SUB-INT FROM 1 BY 1
029800              UNTIL WS-SUB-INT > WS-CANT-TABLA - WS-SUB-EXT.
029900       3100-ORDENAR-EXT-F. EXIT.
030000*
030100       3200-ORDENAR-INT-I.
030200           IF TP-NOMBRE(WS-SUB-INT) > TP-NOMBRE(WS-SUB-INT + 1)
030300              MOVE TP-REG(WS-SUB-INT)      TO WS-AUX-PERSONA-X
030400              MOVE TP-REG(WS-SUB-INT + 1)  TO TP-REG(WS-SUB-INT)
030500              MOVE WS-AUX-PERSONA-X     TO TP-REG(WS-SUB-INT + 1)
030600           END-IF.
030700       3200-ORDENAR-INT-F. EXIT.
030800*
030900*----------------------------------------------------------------
031000*     GRABA LA TABLA ORDENADA EN EL SIGUIENTE ARCHIVO DE TRABAJO
031100       3100-GRABAR-TEMP-I.
031200           ADD 1 TO WS-CANT-ARCH-TEMP.
031300           IF WS-CANT-ARCH-TEMP > WS-MAX-ARCH-TEMP
031400              DISPLAY '* ERROR: SUPERADA LA CANTIDAD MAXIMA DE '
031500              DISPLAY '  ARCHIVOS DE TRABAJO = ' WS-MAX-ARCH-TEMP
031600              MOVE 9999 TO RETURN-CODE
031700              SET WS-FIN-LECTURA TO TRUE
031800           ELSE
031900              PERFORM 3120-ABRIR-TEMP-SAL-I
032000                 THRU 3120-ABRIR-TEMP-SAL-F
032100              IF WS-ERROR-GRABACION
032200                 SET WS-FIN-LECTURA TO TRUE
032300              ELSE
032400                 PERFORM 3110-GRABAR-TEMP-REG-I
032500                    THRU 3110-GRABAR-TEMP-REG-F
032600                    VARYING WS-SUB-EXT FROM 1 BY 1
032700                    UNTIL WS-SUB-EXT > WS-CANT-TABLA
032800                    OR WS-ERROR-GRABACION
032900                 PERFORM 5210-CERRAR-TEMP-I
033000                    THRU 5210-CERRAR-TEMP-F
033100                 IF WS-ERROR-GRABACION
033200                    SET WS-FIN-LECTURA TO TRUE
033300                 END-IF
033400              END-IF
033500           END-IF.
033600       3100-GRABAR-TEMP-F. EXIT.
033700*
033800       3120-ABRIR-TEMP-SAL-I.
033900           MOVE WS-CANT-ARCH-TEMP TO WS-IX-TEMP.
034000           EVALUATE WS-IX-TEMP
034100              WHEN 1 OPEN OUTPUT WORK01
034200              WHEN 2 OPEN OUTPUT WORK02
034300              WHEN 3 OPEN OUTPUT WORK03
034400              WHEN 4 OPEN OUTPUT WORK04
034500              WHEN 5 OPEN OUTPUT WORK05
034600           END-EVALUATE.
034700           IF FS-WORK(WS-IX-TEMP) IS NOT EQUAL '00'
034800              DISPLAY '* ERROR OPEN WORK = ' FS-WORK(WS-IX-TEMP)
034900              MOVE 9999 TO RETURN-CODE
035000              SET WS-ERROR-GRABACION TO TRUE
035100           END-IF.
035200       3120-ABRIR-TEMP-SAL-F. EXIT.
035300*
035400       3110-GRABAR-TEMP-REG-I.
035500           MOVE TP-ID(WS-SUB-EXT)     TO WS-FMT-ID.
035600           MOVE TP-NOMBRE(WS-SUB-EXT) TO WS-FMT-NOMBRE.
035700           PERFORM 3600-FORMATEAR-REG-I
035800              THRU 3600-FORMATEAR-REG-F.
035900           EVALUATE WS-IX-TEMP
036000              WHEN 1 WRITE REG-WORK01 FROM WS-LINEA-SALIDA
036100              WHEN 2 WRITE REG-WORK02 FROM WS-LINEA-SALIDA
036200              WHEN 3 WRITE REG-WORK03 FROM WS-LINEA-SALIDA
036300              WHEN 4 WRITE REG-WORK04 FROM WS-LINEA-SALIDA
036400              WHEN 5 WRITE REG-WORK05 FROM WS-LINEA-SALIDA
036500           END-EVALUATE.
036600           IF FS-WORK(WS-IX-TEMP) IS NOT EQUAL '00'
036700              DISPLAY '* ERROR ESCRITURA WORK = '
036800                      FS-WORK(WS-IX-TEMP)
036900              MOVE 9999 TO RETURN-CODE
037000              SET WS-ERROR-GRABACION TO TRUE
037100           END-IF.
037200       3110-GRABAR-TEMP-REG-F. EXIT.
037300*
037400*----------------------------------------------------------------
037500*     FORMATEA UN REGISTRO PERSONA COMO "ID,NOMBRE" SIN RELLENO
037600*     (WS-FMT-ID / WS-FMT-NOMBRE YA CARGADOS POR EL LLAMANTE)
037700       3600-FORMATEAR-REG-I.
037800           MOVE SPACES TO WS-LINEA-SALIDA.
037900           MOVE WS-FMT-ID TO WS-ID-EDIT.
038000           MOVE 1 TO WS-POS-ID-INI.
038100           PERFORM 3620-AVANZAR-INICIO-I
038200              THRU 3620-AVANZAR-INICIO-F
038300              UNTIL WS-POS-ID-INI = 9
038400              OR WS-ID-EDIT(WS-POS-ID-INI:1) NOT EQUAL SPACE.
038500           MOVE 30 TO WS-LARGO-NOMBRE.
038600           PERFORM 3610-ACHICAR-LARGO-I
038700              THRU 3610-ACHICAR-LARGO-F
038800              UNTIL WS-LARGO-NOMBRE = 0 OR
038900              WS-FMT-NOMBRE(WS-LARGO-NOMBRE:1) NOT EQUAL SPACE.
039000           IF WS-LARGO-NOMBRE = 0
039100              STRING WS-ID-EDIT(WS-POS-ID-INI:) DELIMITED BY SIZE
039200                 ',' DELIMITED BY SIZE
039300                 INTO WS-LINEA-SALIDA
039400           ELSE
039500              STRING WS-ID-EDIT(WS-POS-ID-INI:) DELIMITED BY SIZE
039600                 ',' DELIMITED BY SIZE
039700                 WS-FMT-NOMBRE(1:WS-LARGO-NOMBRE)
039800                    DELIMITED BY SIZE
039900                 INTO WS-LINEA-SALIDA
040000           END-IF.
040100       3600-FORMATEAR-REG-F. EXIT.
040200*
040300       3610-ACHICAR-LARGO-I.
040400           SUBTRACT 1 FROM WS-LARGO-NOMBRE.
040500       3610-ACHICAR-LARGO-F. EXIT.
040600*
040700       3620-AVANZAR-INICIO-I.
040800           ADD 1 TO WS-POS-ID-INI.
040900       3620-AVANZAR-INICIO-F. EXIT.
041000*
041100*----------------------------------------------------------------
041200*     BORRA (TRUNCA) EL ARCHIVO DE SALIDA, POSIBLEMENTE
041300*     PARCIAL, CUANDO FALLO UNA GRABACION A MITAD DE CAMINO
041400       3520-BORRAR-SALIDA-I.
041500           OPEN OUTPUT SALIDA.
041600           CLOSE SALIDA.
041700       3520-BORRAR-SALIDA-F. EXIT.
041800*
041900*----------------------------------------------------------------
042000*     GRABA DIRECTO A SALIDA (EL ARCHIVO ENTRO COMPLETO EN TABLA)
042100       3500-GRABAR-SALIDA-I.
042200           OPEN OUTPUT SALIDA.
042300           IF FS-SALIDA IS NOT EQUAL '00'
042400              DISPLAY '* ERROR EN OPEN SALIDA = ' FS-SALIDA
042500              MOVE 9999 TO RETURN-CODE
042600           ELSE
042700              PERFORM 3510-GRABAR-SALIDA-REG-I
042800                 THRU 3510-GRABAR-SALIDA-REG-F
042900                 VARYING WS-SUB-EXT FROM 1 BY 1
043000                 UNTIL WS-SUB-EXT > WS-CANT-TABLA
043100                 OR WS-ERROR-GRABACION
043200              CLOSE SALIDA
043300              IF WS-ERROR-GRABACION
043400                 PERFORM 3520-BORRAR-SALIDA-I
043500                    THRU 3520-BORRAR-SALIDA-F
043600              END-IF
043700           END-IF.
043800       3500-GRABAR-SALIDA-F. EXIT.
043900*
044000       3510-GRABAR-SALIDA-REG-I.
044100           MOVE TP-ID(WS-SUB-EXT)     TO WS-FMT-ID.
044200           MOVE TP-NOMBRE(WS-SUB-EXT) TO WS-FMT-NOMBRE.
044300           PERFORM 3600-FORMATEAR-REG-I
044400              THRU 3600-FORMATEAR-REG-F.
044500           WRITE REG-SALIDA FROM WS-LINEA-SALIDA.
044600           IF FS-SALIDA IS NOT EQUAL '00'
044700              DISPLAY '* ERROR ESCRITURA SALIDA = ' FS-SALIDA
044800              MOVE 9999 TO RETURN-CODE
044900              SET WS-ERROR-GRABACION TO TRUE
045000           ELSE
045100              ADD 1 TO WS-GRABADOS
045200           END-IF.
045300       3510-GRABAR-SALIDA-REG-F. EXIT.
045400*
045500*----------------------------------------------------------------
045600*     INTERCALA LOS WS-CANT-ARCH-TEMP ARCHIVOS DE TRABAJO CONTRA
045700*     SALIDA (MISMO ALGORITMO QUE PGMINTFI)
045800       5000-MEZCLAR-TEMP-I.
045900           PERFORM 5100-ABRIR-TEMP-I THRU 5100-ABRIR-TEMP-F.
046000           OPEN OUTPUT SALIDA.
046100           IF FS-SALIDA IS NOT EQUAL '00'
046200              DISPLAY '* ERROR OPEN SALIDA MEZCLA = ' FS-SALIDA
046300              MOVE 9999 TO RETURN-CODE
046400              PERFORM 5220-CERRAR-ACTIVOS-I
046500                 THRU 5220-CERRAR-ACTIVOS-F
046600           ELSE
046700              PERFORM 5300-MEZCLAR-LOOP-I
046800                 THRU 5300-MEZCLAR-LOOP-F
046900                 UNTIL WS-CANT-ACTIVOS = 0
047000                 OR WS-ERROR-GRABACION
047100              IF WS-ERROR-GRABACION
047200                 PERFORM 5220-CERRAR-ACTIVOS-I
047300                    THRU 5220-CERRAR-ACTIVOS-F
047400              END-IF
047500              CLOSE SALIDA
047600              IF WS-ERROR-GRABACION
047700                 PERFORM 3520-BORRAR-SALIDA-I
047800                    THRU 3520-BORRAR-SALIDA-F
047900              END-IF
048000           END-IF.
048100       5000-MEZCLAR-TEMP-F. EXIT.
048200*
048300       5100-ABRIR-TEMP-I.
048400           MOVE ZEROS TO WS-CANT-ACTIVOS.
048500           PERFORM 5110-ABRIR-TEMP-UNO-I
048600              THRU 5110-ABRIR-TEMP-UNO-F
048700              VARYING WS-IX-TEMP FROM 1 BY 1
048800              UNTIL WS-IX-TEMP > WS-CANT-ARCH-TEMP.
048900       5100-ABRIR-TEMP-F. EXIT.
049000*
049100       5110-ABRIR-TEMP-UNO-I.
049200           EVALUATE WS-IX-TEMP
049300              WHEN 1 OPEN INPUT WORK01
049400              WHEN 2 OPEN INPUT WORK02
049500              WHEN 3 OPEN INPUT WORK03
049600              WHEN 4 OPEN INPUT WORK04
049700              WHEN 5 OPEN INPUT WORK05
049800           END-EVALUATE
049900           SET CAB-ESTA-ACTIVO(WS-IX-TEMP) TO TRUE
050000           PERFORM 5200-LEER-TEMP-I THRU 5200-LEER-TEMP-F.
050100       5110-ABRIR-TEMP-UNO-F. EXIT.
050200*
050300*----------------------------------------------------------------
050400*     LEE EL SIGUIENTE REGISTRO DEL ARCHIVO DE TRABAJO WS-IX-TEMP
050500       5200-LEER-TEMP-I.
050600           EVALUATE WS-IX-TEMP
050700              WHEN 1 READ WORK01 INTO WS-REG-ENTRADA
050800              WHEN 2 READ WORK02 INTO WS-REG-ENTRADA
050900              WHEN 3 READ WORK03 INTO WS-REG-ENTRADA
051000              WHEN 4 READ WORK04 INTO WS-REG-ENTRADA
051100              WHEN 5 READ WORK05 INTO WS-REG-ENTRADA
051200           END-EVALUATE
051300           EVALUATE FS-WORK(WS-IX-TEMP)
051400              WHEN '00'
051500                 PERFORM 2600-PARSEAR-REG-I
051600                    THRU 2600-PARSEAR-REG-F
051700                 MOVE WS-AUX-ID     TO CAB-ID(WS-IX-TEMP)
051800                 MOVE WS-AUX-NOMBRE TO CAB-NOMBRE(WS-IX-TEMP)
051900                 ADD 1 TO WS-CANT-ACTIVOS
052000              WHEN '10'
052100                 SET CAB-NO-ESTA-ACTIVO(WS-IX-TEMP) TO TRUE
052200                 PERFORM 5210-CERRAR-TEMP-I
052300                    THRU 5210-CERRAR-TEMP-F
052400              WHEN OTHER
052500                 DISPLAY '* ERROR LECTURA WORK = '
052600                         FS-WORK(WS-IX-TEMP)
052700                 MOVE 9999 TO RETURN-CODE
052800                 SET CAB-NO-ESTA-ACTIVO(WS-IX-TEMP) TO TRUE
052900                 PERFORM 5210-CERRAR-TEMP-I
053000                    THRU 5210-CERRAR-TEMP-F
053100           END-EVALUATE.
053200       5200-LEER-TEMP-F. EXIT.
053300*
053400       5210-CERRAR-TEMP-I.
053500           EVALUATE WS-IX-TEMP
053600              WHEN 1 CLOSE WORK01
053700              WHEN 2 CLOSE WORK02
053800              WHEN 3 CLOSE WORK03
053900              WHEN 4 CLOSE WORK04
054000              WHEN 5 CLOSE WORK05
054100           END-EVALUATE.
054200       5210-CERRAR-TEMP-F. EXIT.
054300*
054400*----------------------------------------------------------------
054500*     CIERRA LOS ARCHIVOS DE TRABAJO QUE HAYAN QUEDADO ACTIVOS
054600*     (SE USA SOLO CUANDO SE ABORTA LA MEZCLA A MITAD DE CAMINO)
054700       5220-CERRAR-ACTIVOS-I.
054800           PERFORM 5230-CERRAR-ACTIVOS-UNO-I
054900              THRU 5230-CERRAR-ACTIVOS-UNO-F
055000              VARYING WS-IX-TEMP FROM 1 BY 1
055100              UNTIL WS-IX-TEMP > WS-CANT-ARCH-TEMP.
055200       5220-CERRAR-ACTIVOS-F. EXIT.
055300*
055400       5230-CERRAR-ACTIVOS-UNO-I.
055500           IF CAB-ESTA-ACTIVO(WS-IX-TEMP)
055600              PERFORM 5210-CERRAR-TEMP-I
055700                 THRU 5210-CERRAR-TEMP-F
055800           END-IF.
055900       5230-CERRAR-ACTIVOS-UNO-F. EXIT.
056000*
056100*----------------------------------------------------------------
056200       5300-MEZCLAR-LOOP-I.
056300           PERFORM 5400-BUSCAR-MENOR-I THRU 5400-BUSCAR-MENOR-F.
056400           MOVE CAB-ID(WS-IX-MENOR)     TO WS-FMT-ID.
056500           MOVE CAB-NOMBRE(WS-IX-MENOR) TO WS-FMT-NOMBRE.
056600           PERFORM 3600-FORMATEAR-REG-I
056700              THRU 3600-FORMATEAR-REG-F.
056800           WRITE REG-SALIDA FROM WS-LINEA-SALIDA.
056900           IF FS-SALIDA IS NOT EQUAL '00'
057000              DISPLAY '* ERROR ESCRITURA SALIDA = ' FS-SALIDA
057100              MOVE 9999 TO RETURN-CODE
057200              SET WS-ERROR-GRABACION TO TRUE
057300           ELSE
057400              ADD 1 TO WS-GRABADOS
057500              MOVE WS-IX-MENOR TO WS-IX-TEMP
057600              PERFORM 5200-LEER-TEMP-I THRU 5200-LEER-TEMP-F
057700           END-IF.
057800       5300-MEZCLAR-LOOP-F. EXIT.
057900*
058000*----------------------------------------------------------------
058100*     BUSCA, ENTRE LOS CABECERA ACTIVOS, EL DE MENOR NOMBRE.
058200*     EN CASO DE EMPATE GANA EL DE MENOR INDICE (EL PRIMERO).
058300       5400-BUSCAR-MENOR-I.
058400           MOVE ZEROS TO WS-IX-MENOR.
058500           PERFORM 5410-BUSCAR-MENOR-UNO-I
058600              THRU 5410-BUSCAR-MENOR-UNO-F
058700              VARYING WS-IX-MEZCLA FROM 1 BY 1
058800              UNTIL WS-IX-MEZCLA > WS-CANT-ARCH-TEMP.
058900       5400-BUSCAR-MENOR-F. EXIT.
059000*
059100       5410-BUSCAR-MENOR-UNO-I.
059200           IF CAB-ESTA-ACTIVO(WS-IX-MEZCLA)
059300              IF WS-IX-MENOR = ZEROS
059400                 MOVE WS-IX-MEZCLA TO WS-IX-MENOR
059500              ELSE
059600                 IF CAB-NOMBRE(WS-IX-MEZCLA) <
059700                    CAB-NOMBRE(WS-IX-MENOR)
059800                    MOVE WS-IX-MEZCLA TO WS-IX-MENOR
059900                 END-IF
060000              END-IF
060100           END-IF.
060200       5410-BUSCAR-MENOR-UNO-F. EXIT.
060300*
060400*----------------------------------------------------------------
060500*     BORRA LOS ARCHIVOS DE TRABAJO USADOS EN ESTA CORRIDA
060600       6000-BORRAR-TEMP-I.
060700           PERFORM 6010-BORRAR-TEMP-UNO-I
060800              THRU 6010-BORRAR-TEMP-UNO-F
060900              VARYING WS-IX-TEMP FROM 1 BY 1
061000              UNTIL WS-IX-TEMP > WS-CANT-ARCH-TEMP.
061100       6000-BORRAR-TEMP-F. EXIT.
061200*
061300       6010-BORRAR-TEMP-UNO-I.
061400           EVALUATE WS-IX-TEMP
061500              WHEN 1 OPEN OUTPUT WORK01 CLOSE WORK01
061600              WHEN 2 OPEN OUTPUT WORK02 CLOSE WORK02
061700              WHEN 3 OPEN OUTPUT WORK03 CLOSE WORK03
061800              WHEN 4 OPEN OUTPUT WORK04 CLOSE WORK04
061900              WHEN 5 OPEN OUTPUT WORK05 CLOSE WORK05
062000           END-EVALUATE.
062100       6010-BORRAR-TEMP-UNO-F. EXIT.
062200*
062300*----------------------------------------------------------------
062400       9999-FINAL-I.
062500           IF NOT WS-ERROR-GRABACION
062600              IF WS-CANT-ARCH-TEMP = ZEROS
062700                 PERFORM 3000-ORDENAR-TABLA-I
062800                    THRU 3000-ORDENAR-TABLA-F
062900                 PERFORM 3500-GRABAR-SALIDA-I
063000                    THRU 3500-GRABAR-SALIDA-F
063100              ELSE
063200                 IF WS-CANT-TABLA > ZEROS
063300                    PERFORM 3000-ORDENAR-TABLA-I
063400                       THRU 3000-ORDENAR-TABLA-F
063500                    PERFORM 3100-GRABAR-TEMP-I
063600                       THRU 3100-GRABAR-TEMP-F
063700                 END-IF
063800                 IF NOT WS-ERROR-GRABACION
063900                    PERFORM 5000-MEZCLAR-TEMP-I
064000                       THRU 5000-MEZCLAR-TEMP-F
064100                 END-IF
064200              END-IF
064300           END-IF.
064400*
064500           IF WS-CANT-ARCH-TEMP > ZEROS
064600              PERFORM 6000-BORRAR-TEMP-I THRU 6000-BORRAR-TEMP-F
064700           END-IF.
064800*
064900           CLOSE ENTRADA.
065000           IF FS-ENTRADA IS NOT EQUAL '00'
065100              DISPLAY '* ERROR EN CLOSE ENTRADA = ' FS-ENTRADA
065200              MOVE 9999 TO RETURN-CODE
065300           END-IF.
065400*
065500           MOVE WS-LEIDOS   TO WS-LEIDOS-PRINT.
065600           MOVE WS-GRABADOS TO WS-GRABADOS-PRINT.
065700           MOVE WS-CANT-ARCH-TEMP TO WS-ARCH-TEMP-PRINT.
065800           DISPLAY '========================================='.
065900           DISPLAY 'PGMORDFI - REGISTROS LEIDOS  : '
066000                    WS-LEIDOS-PRINT.
066100           DISPLAY 'PGMORDFI - REGISTROS GRABADOS: '
066200                    WS-GRABADOS-PRINT.
066300           DISPLAY 'PGMORDFI - ARCHIVOS DE TRABAJO USADOS: '
066400                    WS-ARCH-TEMP-PRINT.
066500       9999-FINAL-F. EXIT.
