000100*    CPPERSON
000200**************************************
000300*         LAYOUT PERSONA             *
000400*         LARGO 49 BYTES  (EN TABLA) *
000500**************************************
000600*    FORMA EN DISCO (ARCHIVO PLANO):
000700*       ID,NOMBRE    (VARIABLE, SIN RELLENO, SEPARADO POR COMA)
000800*    FORMA EN TABLA (WORKING-STORAGE, ANCHO FIJO):
000900 01  WS-REG-PERSONA.
001000     03  CP-PERS-ID          PIC 9(09)    VALUE ZEROS.
001100     03  CP-PERS-NOMBRE      PIC X(30)    VALUE SPACES.
001200     03  FILLER              PIC X(10)    VALUE SPACES.
001300*    - CP-PERS-ID    : IDENTIFICADOR DE PERSONA, SIN SIGNO,
001400*                       SIN CEROS A LA IZQUIERDA EN EL ARCHIVO.
001500*    - CP-PERS-NOMBRE: NOMBRE LIBRE, CLAVE DE ORDENAMIENTO.
001600*                       NO PUEDE CONTENER UNA COMA.
001700*    - FILLER        : RESERVADO PARA USO FUTURO.
